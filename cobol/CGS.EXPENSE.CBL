000100*****************************************************************
000200* CGS.EXPENSE.CBL
000300* RECORD LAYOUT CATALOG - SHARED EXPENSE SETTLEMENT SYSTEM
000400* EXPENSE JOURNAL RECORD
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. CGS-EXPENSE-JOURNAL.
000800 AUTHOR. R ALONSO.
000900 INSTALLATION. CTA-SETTLEMENT-SYSTEMS.
001000 DATE-WRITTEN. 11/21/1988.
001100 DATE-COMPILED. 11/21/1988.
001200 SECURITY. INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET     DESCRIPTION
001600*  ---------  ----  ---------  --------------------------------   HIST0001
001700*  11/21/88   RA    CGS-0002   INITIAL CATALOG OF EXPENSE         HIST0002
001800*                               JOURNAL LAYOUT, 10 BENEFICIARY    HIST0003
001900*                               SLOTS.                            HIST0004
002000*  04/19/91   RA    CGS-0019   BENEFICIARY TABLE EXPANDED FROM    HIST0005
002100*                               10 TO 20 SLOTS PER CLIENT         HIST0006
002200*                               REQUEST (LARGER TRIP GROUPS).     HIST0007
002300*  09/21/93   LMV   CGS-0033   FIELD NAMES REVISED TO MATCH       HIST0008
002400*                               THE DATA DICTIONARY GLOSSARY.     HIST0009
002500*  02/11/95   LMV   CGS-0044   ADDED LEAD/TRAIL HALF-TABLE VIEW   HIST0010
002600*                               FOR THE DUPLICATE-BENEFICIARY     HIST0011
002700*                               SCAN IN THE SETTLEMENT PROGRAM.   HIST0012
002800*  01/05/99   PQR   CGS-Y2K01  YEAR 2000 REVIEW - NO DATE         HIST0013
002900*                               FIELDS IN THIS CATALOG, NO        HIST0014
003000*                               IMPACT.                           HIST0015
003100*  08/30/01   DFS   CGS-0071   ADDED CATALOG STAMP WORKING AREA   HIST0016
003200*                               FOR ETL FRAMEWORK CONTROL RUNS.   HIST0017
003300*  11/02/11   AMB   CGS-0126   REMOVED THE CGS-0044 LEAD/TRAIL    HIST0018
003400*                               HALF-TABLE VIEW - THE SETTLEMENT  HIST0019
003500*                               PROGRAM'S DUPLICATE BENEFICIARY   HIST0020
003600*                               SCAN WAS NEVER ACTUALLY CHANGED   HIST0021
003700*                               TO USE IT AND STILL DOES A PLAIN  HIST0022
003800*                               NESTED COMPARE AGAINST            HIST0023
003900*                               EXP-BENEF-IDS.  DEAD LAYOUT.      HIST0024
004000*  12/14/11   AMB   CGS-0128   SHOP STANDARDS AUDIT - ADDED       HIST0025
004100*                               THREE ALTERNATE VIEWS FOR THE     HIST0026
004200*                               ETL FRAMEWORK'S LOAD-TIME EDIT    HIST0027
004300*                               CHECKS (DESCRIPTION SCRUB,        HIST0028
004400*                               AMOUNT/CENTS AUDIT, ROW-COUNT     HIST0029
004500*                               PRE-CHECK).  CGS-0126 LEFT THIS   HIST0030
004600*                               CATALOG WITH NO ALTERNATE VIEW    HIST0031
004700*                               AT ALL, BELOW THE SHOP'S USUAL    HIST0032
004800*                               PRACTICE FOR A RECORD THIS WIDE.  HIST0033
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CGS-EXPENSE-JOURNAL ASSIGN TO "FNAME".
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CGS-EXPENSE-JOURNAL.
006000*   ONE RECORD PER EXPENSE.  EXP-PAYER-ID AND EACH OCCUPIED SLOT
006100*   OF EXP-BENEF-IDS MUST NAME A MEMBER ALREADY ON THE ROSTER.
006200*   ONLY THE FIRST EXP-BENEF-CNT SLOTS OF THE TABLE ARE IN USE.
006300 01  CGS-EXPENSE-REC.
006400     05  EXP-PAYER-ID                  PIC 9(4).
006500     05  EXP-AMOUNT                    PIC 9(7)V99.
006600     05  EXP-DESC                      PIC X(30).
006700     05  EXP-BENEF-CNT                 PIC 9(2).
006800     05  EXP-BENEF-IDS                 PIC 9(4)
006900         OCCURS 20 TIMES.
007000*   DESCRIPTION-SCRUB VIEW - THE ETL FRAMEWORK LOAD STEP WALKS
007100*   EXP-DESC-CHAR ONE BYTE AT A TIME TO STRIP LOW-VALUES AND
007200*   OTHER NON-PRINTING BYTES OUT OF THE FREE-FORM EXP-DESC FIELD
007300*   BEFORE THE RECORD IS ACCEPTED ONTO THE JOURNAL.
007400 01  CGS-EXPENSE-DESC-VIEW REDEFINES CGS-EXPENSE-REC.
007500     05  FILLER                        PIC X(13).
007600     05  EXP-DESC-CHAR                 PIC X(1) OCCURS 30 TIMES.
007700     05  FILLER                        PIC X(82).
007800*   AMOUNT/CENTS AUDIT VIEW - SPLITS THE IMPLIED-DECIMAL
007900*   EXP-AMOUNT INTO WHOLE AND CENTS WITHOUT DISTURBING THE
008000*   V99, SO THE ETL FRAMEWORK'S ROUNDING AUDIT CAN READ THE
008100*   CENTS ALONE.
008200 01  CGS-EXPENSE-AMOUNT-VIEW REDEFINES CGS-EXPENSE-REC.
008300     05  FILLER                        PIC X(04).
008400     05  EXP-AMT-DOLLARS               PIC 9(7).
008500     05  EXP-AMT-CENTS                 PIC 9(2).
008600     05  FILLER                        PIC X(112).
008700*   ROW-COUNT PRE-CHECK VIEW - THE ETL FRAMEWORK TESTS
008800*   EXP-CHK-BENEF-CNT AND THE FIRST BENEFICIARY SLOT ALONE TO
008900*   SKIP AN EMPTY-BENEFICIARY EXPENSE RECORD WITHOUT WALKING
009000*   THE FULL TABLE.
009100 01  CGS-EXPENSE-COUNT-VIEW REDEFINES CGS-EXPENSE-REC.
009200     05  FILLER                        PIC X(43).
009300     05  EXP-CHK-BENEF-CNT             PIC 9(2).
009400     05  EXP-CHK-FIRST-BENEF-ID        PIC 9(4).
009500     05  FILLER                        PIC X(76).
009600 WORKING-STORAGE SECTION.
009700*   CATALOG STAMP - NOT USED DURING BATCH EXECUTION, ONLY WHEN
009800*   THE ETL FRAMEWORK RUNS THIS MODULE STANDALONE TO VALIDATE
009900*   THE LAYOUT.
010000 01  WS-CATALOG-STAMP.
010100     05  WS-STAMP-MODULE                PIC X(12) VALUE
010200         "CGS.EXPENSE ".
010300     05  FILLER                         PIC X(08).
010400 PROCEDURE DIVISION.
010500 0000-CATALOG-ONLY.
010600     STOP RUN.
