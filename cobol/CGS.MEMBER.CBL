000100*****************************************************************
000200* CGS.MEMBER.CBL
000300* RECORD LAYOUT CATALOG - SHARED EXPENSE SETTLEMENT SYSTEM
000400* GROUP MEMBER ROSTER RECORD
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. CGS-MEMBER-ROSTER.
000800 AUTHOR. R ALONSO.
000900 INSTALLATION. CTA-SETTLEMENT-SYSTEMS.
001000 DATE-WRITTEN. 11/14/1988.
001100 DATE-COMPILED. 11/14/1988.
001200 SECURITY. INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET     DESCRIPTION
001600*  ---------  ----  ---------  --------------------------------   HIST0001
001700*  11/14/88   RA    CGS-0001   INITIAL CATALOG OF MEMBER LAYOUT   HIST0002
001800*                               FOR THE SETTLEMENT GROUP.         HIST0003
001900*  03/02/90   RA    CGS-0014   DOCUMENTED FIXED 24 BYTE WIDTH     HIST0004
002000*                               FOR THE MEMBERS FILE.             HIST0005
002100*  09/21/93   LMV   CGS-0033   FIELD NAMES REVISED TO MATCH       HIST0006
002200*                               THE DATA DICTIONARY GLOSSARY.     HIST0007
002300*  06/10/96   LMV   CGS-0051   ADDED ALTERNATE KEY-ONLY VIEW      HIST0008
002400*                               FOR BATCH LOOKUPS BY MEMBER ID.   HIST0009
002500*  01/05/99   PQR   CGS-Y2K01  YEAR 2000 REVIEW - DATE FIELDS     HIST0010
002600*                               IN THIS CATALOG CARRY NO CENT-    HIST0011
002700*                               URY DIGIT, CONFIRMED NO IMPACT.   HIST0012
002800*  07/18/02   DFS   CGS-0077   ADDED CATALOG STAMP WORKING AREA   HIST0013
002900*                               FOR ETL FRAMEWORK CONTROL RUNS.   HIST0014
003000*  12/14/11   AMB   CGS-0128   CORRECTED THE KEY-ONLY VIEW        HIST0015
003100*                               COMMENT - IT NAMED A PARAGRAPH    HIST0016
003200*                               THAT WAS RENUMBERED YEARS AGO.    HIST0017
003300*                               ALSO ADDED A DIGIT-LEVEL VIEW FOR HIST0018
003400*                               THE ETL LOAD'S NUMERIC-ID CHECK   HIST0019
003500*                               AND A LEAD/TRAIL NAME-HALVES VIEW HIST0020
003600*                               FOR NARROW-STOCK ROSTER PRINTING. HIST0021
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CGS-MEMBER-ROSTER ASSIGN TO "FNAME".
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CGS-MEMBER-ROSTER.
004800*   GROUP MEMBER - KEY = MEM-ID, MEM-NAME UNIQUE WITHIN THE
004900*   GROUP.  ARRIVAL ORDER ON THE MEMBERS FILE = ROSTER ORDER.
005000 01  CGS-MEMBER-REC.
005100     05  MEM-ID                        PIC 9(4).
005200     05  MEM-NAME                      PIC X(20).
005300*   KEY-ONLY ALTERNATE VIEW.  THE SETTLEMENT PROGRAM'S OWN
005400*   ROSTER TABLE CARRIES THE SAME KEY-ONLY REDEFINES (SEE
005500*   WS-ROSTER-KEY-VIEW, TESTED BY 2321-FIND-MEMBER-BY-ID) - THIS
005600*   CATALOG VIEW IS WHAT THAT LAYOUT WAS MODELED ON.
005700 01  CGS-MEMBER-KEY-VIEW REDEFINES CGS-MEMBER-REC.
005800     05  MEM-KEY-ID                    PIC 9(4).
005900     05  FILLER                        PIC X(20).
006000*   DIGIT-LEVEL VIEW - THE ETL FRAMEWORK LOAD STEP WALKS
006100*   MEM-ID-DIGIT TO REJECT A MEMBER ID CONTAINING AN OVERPUNCHED
006200*   OR NON-NUMERIC BYTE BEFORE THE RECORD REACHES THE ROSTER.
006300 01  CGS-MEMBER-DIGIT-VIEW REDEFINES CGS-MEMBER-REC.
006400     05  MEM-ID-DIGIT                   PIC 9(1) OCCURS 4 TIMES.
006500     05  FILLER                        PIC X(20).
006600*   LEAD/TRAIL NAME-HALVES VIEW - ROSTER PRINTED ON NARROW
006700*   CARRIAGE STOCK SPLITS MEM-NAME ACROSS TWO PRINT COLUMNS
006800*   RATHER THAN TRUNCATING IT.
006900 01  CGS-MEMBER-NAME-HALVES-VIEW REDEFINES CGS-MEMBER-REC.
007000     05  FILLER                        PIC X(04).
007100     05  MEM-NAME-LEAD                 PIC X(10).
007200     05  MEM-NAME-TRAIL                PIC X(10).
007300 WORKING-STORAGE SECTION.
007400*   CATALOG STAMP - NOT USED DURING BATCH EXECUTION, ONLY
007500*   WHEN THE ETL FRAMEWORK RUNS THIS MODULE STANDALONE TO
007600*   VALIDATE THE LAYOUT.
007700 01  WS-CATALOG-STAMP.
007800     05  WS-STAMP-MODULE                PIC X(12) VALUE
007900         "CGS.MEMBER  ".
008000     05  FILLER                         PIC X(08).
008100 PROCEDURE DIVISION.
008200 0000-CATALOG-ONLY.
008300     STOP RUN.
