000100*****************************************************************
000200* CGS.BALRPT.CBL
000300* RECORD LAYOUT CATALOG - SHARED EXPENSE SETTLEMENT SYSTEM
000400* BALANCE REPORT PRINT LINE
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. CGS-BALANCE-REPORT.
000800 AUTHOR. M TORRES.
000900 INSTALLATION. CTA-SETTLEMENT-SYSTEMS.
001000 DATE-WRITTEN. 12/05/1988.
001100 DATE-COMPILED. 12/05/1988.
001200 SECURITY. INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET     DESCRIPTION
001600*  ---------  ----  ---------  --------------------------------   HIST0001
001700*  12/05/88   MT    CGS-0003   INITIAL CATALOG OF BALANCE         HIST0002
001800*                               REPORT LINE, HEADER/DETAIL AREAS  HIST0003
001900*                               ONLY.                             HIST0004
002000*  05/30/92   MT    CGS-0026   ADDED FOOTER AREA FOR MEMBER/      HIST0005
002100*                               EXPENSE COUNTS AND CONSERVATION   HIST0006
002200*                               CHECK LINE.                       HIST0007
002300*  09/21/93   LMV   CGS-0033   FIELD NAMES REVISED TO MATCH       HIST0008
002400*                               THE DATA DICTIONARY GLOSSARY.     HIST0009
002500*  01/05/99   PQR   CGS-Y2K01  YEAR 2000 REVIEW - NO DATE         HIST0010
002600*                               FIELDS ON THIS REPORT, NO         HIST0011
002700*                               IMPACT.                           HIST0012
002800*  11/14/03   DFS   CGS-0081   ADDED CATALOG STAMP WORKING AREA   HIST0013
002900*                               FOR ETL FRAMEWORK CONTROL RUNS.   HIST0014
003000*  12/14/11   AMB   CGS-0128   SHOP STANDARDS AUDIT - ADDED A     HIST0015
003100*                               FOURTH REDEFINES OF THE LINE      HIST0016
003200*                               AREA FOR THE ETL FRAMEWORK'S      HIST0017
003300*                               PRE-SPOOL SCRUB, WHICH HAD BEEN   HIST0018
003400*                               WALKING HEADER-LINE-AREA ONE      HIST0019
003500*                               BYTE AT A TIME WITH NO NAMED      HIST0020
003600*                               TABLE OF ITS OWN.                 HIST0021
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CGS-BALANCE-REPORT ASSIGN TO "FNAME".
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CGS-BALANCE-REPORT.
004800*   ONE 80 BYTE PRINT LINE.  LINE-TYPE-CD SELECTS WHICH OF THE
004900*   THREE REDEFINED AREAS BELOW IS IN USE ON A GIVEN LINE.  THE
005000*   FOURTH, SCRUB-LINE-AREA, IS NOT KEYED BY LINE-TYPE-CD - IT
005100*   APPLIES TO WHICHEVER AREA IS CURRENT AT SPOOL TIME.
005200 01  CGS-BALANCE-LINE.
005300     05  LINE-TYPE-CD                  PIC X(1).
005400         88  LINE-TYPE-HEADER              VALUE 'H'.
005500         88  LINE-TYPE-DETAIL              VALUE 'D'.
005600         88  LINE-TYPE-FOOTER              VALUE 'F'.
005700     05  HEADER-LINE-AREA.
005800         10  HDR-GROUP-NAME             PIC X(20).
005900         10  FILLER                     PIC X(04).
006000         10  HDR-TITLE-TX               PIC X(20).
006100         10  FILLER                     PIC X(35).
006200     05  DETAIL-LINE-AREA REDEFINES HEADER-LINE-AREA.
006300         10  BAL-NAME                   PIC X(20).
006400         10  FILLER                     PIC X(02).
006500         10  BAL-STATUS                 PIC X(12).
006600         10  FILLER                     PIC X(02).
006700         10  BAL-AMOUNT-ED               PIC $ZZZ,ZZ9.99.
006800         10  FILLER                     PIC X(32).
006900     05  FOOTER-LINE-AREA REDEFINES HEADER-LINE-AREA.
007000         10  FTR-MEMBER-CT              PIC ZZ9.
007100         10  FILLER                     PIC X(02).
007200         10  FTR-EXPENSE-CT             PIC ZZ9.
007300         10  FILLER                     PIC X(02).
007400         10  FTR-EXPENSE-TOTAL-ED       PIC $ZZZ,ZZ9.99.
007500         10  FILLER                     PIC X(02).
007600         10  FTR-CONSERVATION-TX        PIC X(26).
007700         10  FILLER                     PIC X(30).
007800*   PRE-SPOOL SCRUB VIEW - THE ETL FRAMEWORK WALKS BAL-SCRUB-CHAR
007900*   ONE BYTE AT A TIME TO CATCH A LOW-VALUE OR OTHER NON-PRINTING
008000*   BYTE LEFT OVER FROM AN EDITED FIELD BEFORE THE LINE IS SPOOLED
008100*   TO THE PRINT FILE.
008200     05  SCRUB-LINE-AREA REDEFINES HEADER-LINE-AREA.
008300         10  BAL-SCRUB-CHAR             PIC X(1) OCCURS 79 TIMES.
008400 WORKING-STORAGE SECTION.
008500*   CATALOG STAMP - NOT USED DURING BATCH EXECUTION, ONLY WHEN
008600*   THE ETL FRAMEWORK RUNS THIS MODULE STANDALONE TO VALIDATE
008700*   THE LAYOUT.
008800 01  WS-CATALOG-STAMP.
008900     05  WS-STAMP-MODULE                PIC X(12) VALUE
009000         "CGS.BALRPT  ".
009100     05  FILLER                         PIC X(08).
009200 PROCEDURE DIVISION.
009300 0000-CATALOG-ONLY.
009400     STOP RUN.
