000100*****************************************************************
000200* CGS.TRFRPT.CBL
000300* RECORD LAYOUT CATALOG - SHARED EXPENSE SETTLEMENT SYSTEM
000400* TRANSFER REPORT PRINT LINE AND EFFICIENCY STATISTICS
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. CGS-TRANSFER-REPORT.
000800 AUTHOR. M TORRES.
000900 INSTALLATION. CTA-SETTLEMENT-SYSTEMS.
001000 DATE-WRITTEN. 12/12/1988.
001100 DATE-COMPILED. 12/12/1988.
001200 SECURITY. INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET     DESCRIPTION
001600*  ---------  ----  ---------  --------------------------------   HIST0001
001700*  12/12/88   MT    CGS-0004   INITIAL CATALOG OF TRANSFER        HIST0002
001800*                               REPORT LINE, HEADER/DETAIL AREAS  HIST0003
001900*                               ONLY.                             HIST0004
002000*  05/30/92   MT    CGS-0026   ADDED TRAILER AREA TO CARRY THE    HIST0005
002100*                               SIMPLIFICATION STATISTICS BLOCK.  HIST0006
002200*  09/21/93   LMV   CGS-0033   FIELD NAMES REVISED TO MATCH       HIST0007
002300*                               THE DATA DICTIONARY GLOSSARY.     HIST0008
002400*  01/05/99   PQR   CGS-Y2K01  YEAR 2000 REVIEW - NO DATE         HIST0009
002500*                               FIELDS ON THIS REPORT, NO         HIST0010
002600*                               IMPACT.                           HIST0011
002700*  11/14/03   DFS   CGS-0081   ADDED CATALOG STAMP WORKING AREA   HIST0012
002800*                               FOR ETL FRAMEWORK CONTROL RUNS.   HIST0013
002900*  03/18/10   KJW   CGS-0112   SPLIT ONE FILLER BYTE AFTER THE    HIST0014
003000*                               SEQUENCE NUMBER INTO ITS OWN      HIST0015
003100*                               TRF-SEQ-DOT-TX FIELD SO THE       HIST0016
003200*                               DRIVER CAN PRINT "1. NAME ->"     HIST0017
003300*                               PER THE REPORT SAMPLE IN THE      HIST0018
003400*                               AUDIT REQUEST.                    HIST0019
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CGS-TRANSFER-REPORT ASSIGN TO "FNAME".
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  CGS-TRANSFER-REPORT.
004600*   ONE 80 BYTE PRINT LINE.  LINE-TYPE-CD SELECTS WHICH OF THE
004700*   THREE REDEFINED AREAS BELOW IS IN USE ON A GIVEN LINE.  THE
004800*   TRAILER AREA CARRIES THE SIMPLIFICATION EFFICIENCY STATISTICS
004900*   IN PLACE OF THE RATE TABLE THIS AREA ORIGINALLY CARRIED WHEN
005000*   THIS CATALOG WAS A DEALER COMPENSATION REPORT LINE.
005100 01  CGS-TRANSFER-LINE.
005200     05  LINE-TYPE-CD                  PIC X(1).
005300         88  LINE-TYPE-HEADER              VALUE 'H'.
005400         88  LINE-TYPE-DETAIL              VALUE 'D'.
005500         88  LINE-TYPE-NONE                VALUE 'N'.
005600         88  LINE-TYPE-TRAILER             VALUE 'T'.
005700     05  HEADER-LINE-AREA.
005800         10  HDR-GROUP-NAME             PIC X(20).
005900         10  FILLER                     PIC X(04).
006000         10  HDR-TITLE-TX               PIC X(25).
006100         10  FILLER                     PIC X(30).
006200     05  DETAIL-LINE-AREA REDEFINES HEADER-LINE-AREA.
006300         10  TRF-SEQ-NO                 PIC ZZ9.
006400         10  TRF-SEQ-DOT-TX             PIC X(01).
006500         10  FILLER                     PIC X(01).
006600         10  TRF-FROM                   PIC X(20).
006700         10  FILLER                     PIC X(02).
006800         10  TRF-ARROW-TX               PIC X(04).
006900         10  TRF-TO                     PIC X(20).
007000         10  FILLER                     PIC X(02).
007100         10  TRF-AMOUNT-ED              PIC $ZZZ,ZZ9.99.
007200         10  FILLER                     PIC X(15).
007300     05  NO-DEBTS-LINE-AREA REDEFINES HEADER-LINE-AREA.
007400         10  NO-DEBTS-TX                PIC X(32).
007500         10  FILLER                     PIC X(47).
007600     05  TRAILER-LINE-AREA REDEFINES HEADER-LINE-AREA.
007700         10  STAT-ORIG-DEBTS            PIC ZZZ9.
007800         10  FILLER                     PIC X(02).
007900         10  STAT-TRANSFERS             PIC ZZZ9.
008000         10  FILLER                     PIC X(02).
008100         10  STAT-REDUCTION-PCT-ED      PIC ZZ9.9.
008200         10  FILLER                     PIC X(02).
008300         10  STAT-TOTAL-TRANSFER-ED     PIC $ZZZ,ZZ9.99.
008400         10  FILLER                     PIC X(49).
008500 WORKING-STORAGE SECTION.
008600*   CATALOG STAMP - NOT USED DURING BATCH EXECUTION, ONLY WHEN
008700*   THE ETL FRAMEWORK RUNS THIS MODULE STANDALONE TO VALIDATE
008800*   THE LAYOUT.
008900 01  WS-CATALOG-STAMP.
009000     05  WS-STAMP-MODULE                PIC X(12) VALUE
009100         "CGS.TRFRPT  ".
009200     05  FILLER                         PIC X(08).
009300 PROCEDURE DIVISION.
009400 0000-CATALOG-ONLY.
009500     STOP RUN.
