000100*****************************************************************
000200* CGS.SETTLE.CBL
000300* SHARED EXPENSE SETTLEMENT BATCH
000400*****************************************************************
000500*  THIS PROGRAM IS THE NIGHTLY SETTLEMENT RUN FOR THE SHARED
000600*  EXPENSE GROUP LEDGER.  IT LOADS THE MEMBER ROSTER AND THE
000700*  EXPENSE JOURNAL, COMPUTES EACH MEMBER'S NET BALANCE, VERIFIES
000800*  THAT THE BALANCES CONSERVE (SUM TO ZERO), SIMPLIFIES THE
000900*  RESULTING DEBTS INTO THE SMALLEST POSSIBLE SET OF TRANSFERS,
001000*  AND PRINTS THE BALANCE AND TRANSFER REPORTS.
001100*
001200*  RECORD LAYOUTS FOR MEMB-FILE, EXPN-FILE, BALR-FILE AND
001300*  TRFR-FILE ARE CATALOGED SEPARATELY IN CGS.MEMBER.CBL,
001400*  CGS.EXPENSE.CBL, CGS.BALRPT.CBL AND CGS.TRFRPT.CBL.
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. CGS-SETTLEMENT-CALC.
001800 AUTHOR. M TORRES.
001900 INSTALLATION. CTA-SETTLEMENT-SYSTEMS.
002000 DATE-WRITTEN. 01/09/1989.
002100 DATE-COMPILED. 01/09/1989.
002200 SECURITY. INTERNAL USE ONLY.
002300*****************************************************************
002400*  CHANGE LOG
002500*  DATE       INIT  TICKET     DESCRIPTION
002600*  ---------  ----  ---------  --------------------------------   HIST0001
002700*  01/09/89   MT    CGS-0005   INITIAL VERSION.  REGISTERS THE    HIST0002
002800*                               ROSTER, LOADS THE JOURNAL, PRINTS HIST0003
002900*                               THE BALANCE REPORT ONLY.          HIST0004
003000*  06/21/89   MT    CGS-0009   ADDED THE GREEDY DEBT SIMPLIFI-    HIST0005
003100*                               CATION PASS AND THE TRANSFER      HIST0006
003200*                               REPORT.                           HIST0007
003300*  04/19/91   RA    CGS-0019   BENEFICIARY TABLE WIDENED TO 20    HIST0008
003400*                               SLOTS TO MATCH CGS.EXPENSE.CBL.   HIST0009
003500*  08/03/92   RA    CGS-0024   FIXED ROUNDING OF THE PER PERSON   HIST0010
003600*                               SHARE - MUST ROUND AT THE POINT   HIST0011
003700*                               OF DIVISION, NOT AFTER THE SUM.   HIST0012
003800*  05/30/92   MT    CGS-0026   ADDED CONSERVATION CHECK AND       HIST0013
003900*                               GROUP TOTAL LINE ON THE FOOTER.   HIST0014
004000*  09/21/93   LMV   CGS-0033   FIELD AND PARAGRAPH NAMES REVISED  HIST0015
004100*                               TO MATCH THE DATA DICTIONARY.     HIST0016
004200*  02/11/95   LMV   CGS-0044   ADDED THE LEAD/TRAIL HALF SCAN OF  HIST0017
004300*                               THE BENEFICIARY TABLE FOR THE     HIST0018
004400*                               DUPLICATE BENEFICIARY CHECK.      HIST0019
004500*  11/30/96   LMV   CGS-0058   CORRECTED THE DEBTOR/CREDITOR      HIST0020
004600*                               MATCHING LOOP - IT WAS DROPPING   HIST0021
004700*                               THE LARGEST CREDITOR TWICE WHEN   HIST0022
004800*                               TWO RESIDUALS LANDED IN THE SAME  HIST0023
004900*                               CENT ON ONE PASS.                 HIST0024
005000*  01/05/99   PQR   CGS-Y2K01  YEAR 2000 REVIEW - THIS PROGRAM    HIST0025
005100*                               CARRIES NO CENTURY-SENSITIVE      HIST0026
005200*                               DATE FIELDS, CONFIRMED NO IMPACT. HIST0027
005300*  11/14/03   DFS   CGS-0081   ADDED FILE STATUS CHECKS ON ALL    HIST0028
005400*                               FOUR SELECT CLAUSES PER SHOP      HIST0029
005500*                               STANDARDS REVIEW.                 HIST0030
005600*  06/02/07   DFS   CGS-0098   RAISED THE EXPENSE JOURNAL TABLE   HIST0031
005700*                               FROM 50 TO 100 ENTRIES FOR THE    HIST0032
005800*                               LARGER TRAVEL GROUPS NOW IN USE.  HIST0033
005900*  03/18/10   KJW   CGS-0112   ADDED THE EFFICIENCY STATISTICS    HIST0034
006000*                               BLOCK ON THE TRANSFER REPORT      HIST0035
006100*                               TRAILER PER AUDIT REQUEST.  ALSO  HIST0036
006200*                               ADDED THE PERIOD AFTER THE        HIST0037
006300*                               TRANSFER LINE NUMBER TO MATCH     HIST0038
006400*                               THE SAMPLE IN THE AUDIT REQUEST.  HIST0039
006500*  07/19/11   AMB   CGS-0124   1 MEMBER TEST RUN SHOWED GARBAGE   HIST0040
006600*                               ON THE BALANCE REPORT - 3010-     HIST0041
006700*                               INIT-BALANCE-TABLE ONLY RAN       HIST0042
006800*                               INSIDE THE 2 MEMBER GATE.  MOVED  HIST0043
006900*                               THE CALL TO MAIN CONTROL SO THE   HIST0044
007000*                               TABLE IS ALWAYS POPULATED, AND    HIST0045
007100*                               DEFAULTED EVERY ENTRY TO          HIST0046
007200*                               EQUILIBRADO IN 3011.              HIST0047
007300*  07/19/11   AMB   CGS-0125   ADDED A 77 LEVEL FOR EVERY         HIST0048
007400*                               STANDALONE WORKING STORAGE        HIST0049
007500*                               COUNTER, STATUS AND AMOUNT FIELD  HIST0050
007600*                               THAT WAS SITTING AT THE 01 LEVEL  HIST0051
007700*                               WITH NO GROUP UNDER IT, PER SHOP  HIST0052
007800*                               STANDARDS REVIEW.                 HIST0053
007900*  11/02/11   AMB   CGS-0126   AUDIT OF THE CGS-0044 ENTRY FOUND  HIST0054
008000*                               THE LEAD/TRAIL HALF SCAN WAS      HIST0055
008100*                               NEVER ACTUALLY WIRED INTO 2340 -  HIST0056
008200*                               IT HAS ALWAYS BEEN A PLAIN NESTED HIST0057
008300*                               COMPARE.  CORRECTED THE PARAGRAPH HIST0058
008400*                               BANNER.  THE UNUSED HALF-TABLE    HIST0059
008500*                               VIEW IS REMOVED FROM              HIST0060
008600*                               CGS.EXPENSE.CBL UNDER THE SAME    HIST0061
008700*                               TICKET.                           HIST0062
008800*  11/02/11   AMB   CGS-0127   WS-NUMERIC-CLASS WAS DECLARED IN   HIST0063
008900*                               SPECIAL-NAMES BUT NEVER TESTED.   HIST0064
009000*                               2310 NOW REJECTS AN EXPENSE WHOSE HIST0065
009100*                               AMOUNT FIELD IS NOT ALL DIGITS    HIST0066
009200*                               BEFORE THE GREATER THAN ZERO      HIST0067
009300*                               CHECK, GUARDING AGAINST A SHORT   HIST0068
009400*                               OR SPACE FILLED INPUT LINE.       HIST0069
009500*  12/14/11   AMB   CGS-0128   SHOP STANDARDS AUDIT FOUND SIX     HIST0070
009600*                               INDEXED BY NAMES ON THE OCCURS    HIST0071
009700*                               TABLES BELOW THAT WERE NEVER SET  HIST0072
009800*                               OR USED AS A SUBSCRIPT ANYWHERE - HIST0073
009900*                               EVERY TABLE WALK IN THIS PROGRAM  HIST0074
010000*                               GOES THROUGH WS-I, WS-J OR WS-K.  HIST0075
010100*                               DROPPED ALL SIX.  ALSO WIDENED THEHIST0076
010200*                               PARAGRAPH COMMENTARY IN THE 2000, HIST0077
010300*                               3000 AND 4000 SERIES, WHICH HAD   HIST0078
010400*                               FALLEN WELL BELOW THE SHOP'S HALF-HIST0079
010500*                               COMMENT CONVENTION FOR A PROGRAM  HIST0080
010600*                               OF THIS SIZE.                     HIST0081
010700*  01/09/12   AMB   CGS-0129   4130 RETIRED A DEBTOR OR CREDITOR  HIST0082
010800*                               ONLY WHEN ITS RESIDUAL WAS UNDER  HIST0083
010900*                               A CENT, NOT AT OR UNDER - A       HIST0084
011000*                               RESIDUAL OF EXACTLY .01 SLIPPED   HIST0085
011100*                               THROUGH AND COST AN EXTRA PASS OF HIST0086
011200*                               THE GREEDY LOOP.  CHANGED BOTH    HIST0087
011300*                               TESTS TO NOT GREATER THAN .01 TO  HIST0088
011400*                               MATCH THE INCLUSIVE TOLERANCE     HIST0089
011500*                               3030 AND 3041 ALREADY USE.  ALSO  HIST0090
011600*                               REMOVED WS-ABS-BALANCE, DECLARED  HIST0091
011700*                               YEARS AGO AND NEVER ONCE          HIST0092
011800*                               REFERENCED.                       HIST0093
011900*****************************************************************
012000 ENVIRONMENT DIVISION.
012100 CONFIGURATION SECTION.
012200 SPECIAL-NAMES.
012300     C01 IS TOP-OF-FORM
012400     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
012500*   ALL FOUR FILES ARE LINE SEQUENTIAL - CGS-0081 ADDED THE
012600*   FILE STATUS CLAUSE ON EVERY ONE OF THEM PER THE SHOP'S
012700*   STANDARDS REVIEW, SO AN OPEN FAILURE IS CAUGHT INSTEAD OF
012800*   LEFT TO BLOW UP ON THE FIRST READ OR WRITE.
012900 INPUT-OUTPUT SECTION.
013000 FILE-CONTROL.
013100     SELECT MEMB-FILE ASSIGN TO "MEMBERS"
013200         ORGANIZATION IS LINE SEQUENTIAL
013300         FILE STATUS IS WS-MEMB-STATUS.
013400     SELECT EXPN-FILE ASSIGN TO "EXPENSES"
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         FILE STATUS IS WS-EXPN-STATUS.
013700     SELECT BALR-FILE ASSIGN TO "BALANCE-RPT"
013800         ORGANIZATION IS LINE SEQUENTIAL
013900         FILE STATUS IS WS-BALR-STATUS.
014000     SELECT TRFR-FILE ASSIGN TO "TRANSFER-RPT"
014100         ORGANIZATION IS LINE SEQUENTIAL
014200         FILE STATUS IS WS-TRFR-STATUS.
014300 DATA DIVISION.
014400 FILE SECTION.
014500*   MEMBER ROSTER INPUT - SEE CGS.MEMBER.CBL FOR THE CATALOGED
014600*   LAYOUT.  ARRIVAL ORDER ON THIS FILE BECOMES ROSTER ORDER.
014700 FD  MEMB-FILE.
014800 01  MEMB-REC.
014900     05  MEMB-ID                       PIC 9(4).
015000     05  MEMB-NAME                     PIC X(20).
015100*   EXPENSE JOURNAL INPUT - SEE CGS.EXPENSE.CBL FOR THE
015200*   CATALOGED LAYOUT.
015300 FD  EXPN-FILE.
015400 01  EXPN-REC.
015500     05  EXPN-PAYER-ID                 PIC 9(4).
015600     05  EXPN-AMOUNT                   PIC 9(7)V99.
015700     05  EXPN-DESC                     PIC X(30).
015800     05  EXPN-BENEF-CNT                PIC 9(2).
015900     05  EXPN-BENEF-IDS                PIC 9(4)
016000         OCCURS 20 TIMES.
016100*   BALANCE REPORT OUTPUT - SEE CGS.BALRPT.CBL FOR THE CATALOGED
016200*   LAYOUT.  LINE-TYPE-CD SELECTS THE AREA IN USE.
016300 FD  BALR-FILE.
016400 01  BALR-LINE.
016500     05  BALR-LINE-TYPE-CD              PIC X(1).
016600*   "H" LINE - PRINTED ONCE AT THE TOP OF THE REPORT.
016700     05  BALR-HEADER-AREA.
016800         10  BALR-HDR-GROUP-NAME        PIC X(20).
016900         10  FILLER                     PIC X(04).
017000         10  BALR-HDR-TITLE-TX          PIC X(20).
017100         10  FILLER                     PIC X(35).
017200*   "D" LINE - ONE PER ROSTER MEMBER.
017300     05  BALR-DETAIL-AREA REDEFINES BALR-HEADER-AREA.
017400         10  BALR-DTL-NAME               PIC X(20).
017500         10  FILLER                     PIC X(02).
017600         10  BALR-DTL-STATUS             PIC X(12).
017700         10  FILLER                     PIC X(02).
017800         10  BALR-DTL-AMOUNT-ED          PIC $ZZZ,ZZ9.99.
017900         10  FILLER                     PIC X(32).
018000*   "F" LINE - PRINTED ONCE AT THE BOTTOM OF THE REPORT.
018100     05  BALR-FOOTER-AREA REDEFINES BALR-HEADER-AREA.
018200         10  BALR-FTR-MEMBER-CT          PIC ZZ9.
018300         10  FILLER                     PIC X(02).
018400         10  BALR-FTR-EXPENSE-CT         PIC ZZ9.
018500         10  FILLER                     PIC X(02).
018600         10  BALR-FTR-EXPENSE-TOTAL-ED   PIC $ZZZ,ZZ9.99.
018700         10  FILLER                     PIC X(02).
018800         10  BALR-FTR-CONSERVATION-TX    PIC X(26).
018900         10  FILLER                     PIC X(30).
019000*   TRANSFER REPORT OUTPUT - SEE CGS.TRFRPT.CBL FOR THE
019100*   CATALOGED LAYOUT.  LINE-TYPE-CD SELECTS THE AREA IN USE.
019200 FD  TRFR-FILE.
019300 01  TRFR-LINE.
019400     05  TRFR-LINE-TYPE-CD               PIC X(1).
019500*   "H" LINE - PRINTED ONCE AT THE TOP OF THE REPORT.
019600     05  TRFR-HEADER-AREA.
019700         10  TRFR-HDR-GROUP-NAME         PIC X(20).
019800         10  FILLER                     PIC X(04).
019900         10  TRFR-HDR-TITLE-TX           PIC X(25).
020000         10  FILLER                     PIC X(30).
020100*   "D" LINE - ONE PER SIMPLIFIED TRANSFER.
020200     05  TRFR-DETAIL-AREA REDEFINES TRFR-HEADER-AREA.
020300         10  TRFR-DTL-SEQ-NO              PIC ZZ9.
020400         10  TRFR-DTL-SEQ-DOT-TX          PIC X(01).
020500         10  FILLER                     PIC X(01).
020600         10  TRFR-DTL-FROM                PIC X(20).
020700         10  FILLER                     PIC X(02).
020800         10  TRFR-DTL-ARROW-TX            PIC X(04).
020900         10  TRFR-DTL-TO                  PIC X(20).
021000         10  FILLER                     PIC X(02).
021100         10  TRFR-DTL-AMOUNT-ED           PIC $ZZZ,ZZ9.99.
021200         10  FILLER                     PIC X(15).
021300*   "N" LINE - USED INSTEAD OF ANY "D" LINES WHEN THE TRANSFER
021400*   LIST IS EMPTY.
021500     05  TRFR-NO-DEBTS-AREA REDEFINES TRFR-HEADER-AREA.
021600         10  TRFR-NO-DEBTS-TX             PIC X(32).
021700         10  FILLER                     PIC X(47).
021800*   "T" LINE - THE CGS-0112 EFFICIENCY STATISTICS TRAILER.
021900     05  TRFR-TRAILER-AREA REDEFINES TRFR-HEADER-AREA.
022000         10  TRFR-STAT-ORIG-DEBTS         PIC ZZZ9.
022100         10  FILLER                     PIC X(02).
022200         10  TRFR-STAT-TRANSFERS          PIC ZZZ9.
022300         10  FILLER                     PIC X(02).
022400         10  TRFR-STAT-REDUCTION-PCT-ED   PIC ZZ9.9.
022500         10  FILLER                     PIC X(02).
022600         10  TRFR-STAT-TOTAL-TRF-ED       PIC $ZZZ,ZZ9.99.
022700         10  FILLER                     PIC X(49).
022800 WORKING-STORAGE SECTION.
022900*****************************************************************
023000*   FILE STATUS AND END OF FILE SWITCHES
023100*****************************************************************
023200 77  WS-MEMB-STATUS                    PIC X(2).
023300 77  WS-EXPN-STATUS                    PIC X(2).
023400 77  WS-BALR-STATUS                    PIC X(2).
023500 77  WS-TRFR-STATUS                    PIC X(2).
023600*   AT-END SWITCHES FOR THE TWO INPUT FILES.
023700*   ONE SWITCH PER INPUT FILE - SET TO "Y" ON THE AT END BRANCH
023800*   OF EACH FILE'S READ AND TESTED BY THE PARAGRAPH THAT OWNS
023900*   THAT FILE'S LOOP.
024000 01  WS-EOF-SWITCHES.
024100     05  WS-MEMB-EOF-SW                 PIC X(1) VALUE "N".
024200         88  WS-MEMB-EOF                    VALUE "Y".
024300     05  WS-EXPN-EOF-SW                 PIC X(1) VALUE "N".
024400         88  WS-EXPN-EOF                    VALUE "Y".
024500     05  FILLER                         PIC X(06).
024600*****************************************************************
024700*   GROUP IDENTIFICATION - CARRIED AS A RUN CONSTANT, THE
024800*   SETTLEMENT JOB DOES NOT READ A GROUP MASTER FILE.
024900*****************************************************************
025000 77  WS-GROUP-NAME                     PIC X(20) VALUE
025100     "GRUPO DE GASTOS     ".
025200*****************************************************************
025300*   MEMBER ROSTER TABLE - ROSTER ORDER = ARRIVAL ORDER ON
025400*   MEMB-FILE.  A SECOND 01 BELOW REDEFINES THE SAME STORAGE AS
025500*   A KEY-ONLY VIEW USED BY 1300-CHECK-DUPLICATE.
025600*****************************************************************
025700 77  WS-ROSTER-COUNT                   PIC S9(4) COMP VALUE ZERO.
025800*   20 SLOTS IS THE LARGEST GROUP THIS SHOP HAS EVER SETTLED -
025900*   RAISE IT HERE AND IN THE OTHER FOUR TABLES SIZED OFF THE
026000*   ROSTER IF A LARGER GROUP COMES ALONG.
026100 01  WS-ROSTER-TABLE.
026200     05  WS-ROSTER-ENTRY OCCURS 20 TIMES.
026300         10  RST-ID                     PIC 9(4).
026400         10  RST-NAME                   PIC X(20).
026500 01  WS-ROSTER-KEY-VIEW REDEFINES WS-ROSTER-TABLE.
026600     05  WS-ROSTER-KEY-ENTRY OCCURS 20 TIMES.
026700         10  RST-KEY-ID                 PIC 9(4).
026800         10  FILLER                     PIC X(20).
026900*****************************************************************
027000*   EXPENSE JOURNAL TABLE - ARRIVAL ORDER ON EXPN-FILE.
027100*****************************************************************
027200 77  WS-JOURNAL-COUNT                  PIC S9(4) COMP VALUE ZERO.
027300*   CGS-0098 - RAISED FROM 50 TO 100 ENTRIES FOR THE LARGER
027400*   TRAVEL GROUPS THE SHOP WAS SEEING BY 2007.
027500 01  WS-JOURNAL-TABLE.
027600     05  WS-JOURNAL-ENTRY OCCURS 100 TIMES.
027700         10  JNL-PAYER-ID               PIC 9(4).
027800         10  JNL-AMOUNT                 PIC 9(7)V99.
027900         10  JNL-DESC                   PIC X(30).
028000         10  JNL-BENEF-CNT              PIC 9(2).
028100         10  JNL-BENEF-IDS              PIC 9(4)
028200             OCCURS 20 TIMES.
028300*****************************************************************
028400*   BALANCE TABLE - ONE ENTRY PER ROSTER MEMBER, SAME ORDER AS
028500*   WS-ROSTER-TABLE.  BAL-CLASS-CD DRIVES THE REPORT STATUS
028600*   WORD AND THE DEBTOR/CREDITOR SPLIT IN SECTION 4000.
028700*****************************************************************
028800*   88 LEVELS BELOW DRIVE BOTH THE BALANCE REPORT STATUS
028900*   COLUMN AND THE DEBTOR/CREDITOR SPLIT IN SECTION 4000.
029000*   ONE SLOT PER ROSTER MEMBER, SAME ORDER AS WS-ROSTER-TABLE -
029100*   WS-I IS USED TO WALK BOTH TABLES TOGETHER IN THE 3000 SERIES.
029200 01  WS-BAL-TABLE.
029300     05  WS-BAL-ENTRY OCCURS 20 TIMES.
029400         10  BAL-ID                     PIC 9(4).
029500         10  BAL-NAME                   PIC X(20).
029600         10  BAL-AMOUNT                 PIC S9(7)V99.
029700         10  BAL-CLASS-CD               PIC X(1).
029800             88  BAL-IS-DEBTOR               VALUE "D".
029900             88  BAL-IS-CREDITOR             VALUE "C".
030000             88  BAL-IS-EQUAL                 VALUE "E".
030100 77  WS-BAL-SUM                        PIC S9(8)V99 VALUE ZERO.
030200*   SET TO "N" BY 3030-VERIFY-ZERO-SUM IF THE BALANCE TABLE
030300*   DOES NOT SUM TO ZERO WITHIN A CENT.
030400 01  WS-ZERO-SUM-SW                    PIC X(1) VALUE "Y".
030500     88  WS-BALANCES-CONSERVE               VALUE "Y".
030600 77  WS-EXPENSE-TOTAL                  PIC S9(8)V99 VALUE ZERO.
030700 77  WS-SHARE-AMOUNT                   PIC S9(7)V99 VALUE ZERO.
030800*****************************************************************
030900*   DEBTOR AND CREDITOR WORK LISTS - BUILT FROM WS-BAL-TABLE BY
031000*   4010-BUILD-DC-LISTS.  THE "-SW" FIELD IS "A" WHILE THE ENTRY
031100*   IS STILL OWED MONEY AND "X" ONCE IT HAS BEEN FULLY MATCHED.
031200*****************************************************************
031300 77  WS-DEBTOR-COUNT                   PIC S9(4) COMP VALUE ZERO.
031400*   BUILT FRESH EVERY RUN BY 4010-BUILD-DC-LISTS - NOT CARRIED
031500*   OVER FROM THE BALANCE TABLE, SINCE ONLY THE DEBTOR SUBSET
031600*   OF WS-BAL-TABLE BELONGS HERE.
031700 01  WS-DEBTOR-TABLE.
031800     05  WS-DEBTOR-ENTRY OCCURS 20 TIMES.
031900         10  DBT-NAME                   PIC X(20).
032000         10  DBT-AMOUNT                 PIC S9(7)V99.
032100         10  DBT-SW                     PIC X(1) VALUE "A".
032200             88  DBT-IS-ACTIVE                VALUE "A".
032300 77  WS-CREDITOR-COUNT                 PIC S9(4) COMP VALUE ZERO.
032400*   MIRROR OF WS-DEBTOR-TABLE FOR THE CREDITOR SUBSET.
032500 01  WS-CREDITOR-TABLE.
032600     05  WS-CREDITOR-ENTRY OCCURS 20 TIMES.
032700         10  CRD-NAME                   PIC X(20).
032800         10  CRD-AMOUNT                 PIC S9(7)V99.
032900         10  CRD-SW                     PIC X(1) VALUE "A".
033000             88  CRD-IS-ACTIVE                VALUE "A".
033100*****************************************************************
033200*   SIMPLIFIED TRANSFER TABLE - AT MOST (DEBTORS + CREDITORS - 1)
033300*   ENTRIES, WELL UNDER THE 39 SLOTS RESERVED BELOW FOR A FULL
033400*   20 MEMBER GROUP.
033500*****************************************************************
033600 77  WS-TRANSFER-COUNT                 PIC S9(4) COMP VALUE ZERO.
033700*   FILLED BY 4130-EMIT-TRANSFER, PRINTED BY THE 6000 SERIES.
033800 01  WS-TRANSFER-TABLE.
033900     05  WS-TRANSFER-ENTRY OCCURS 39 TIMES.
034000         10  TRF-FROM-NAME               PIC X(20).
034100         10  TRF-TO-NAME                 PIC X(20).
034200         10  TRF-AMOUNT                  PIC S9(7)V99.
034300*****************************************************************
034400*   EFFICIENCY STATISTICS ACCUMULATORS
034500*****************************************************************
034600*   FILLED IN BY 4300-COMPUTE-STATISTICS, PRINTED ON THE
034700*   TRANSFER REPORT TRAILER.
034800 01  WS-STATS.
034900     05  WS-STAT-ORIG-DEBTS              PIC S9(4) COMP
035000         VALUE ZERO.
035100     05  WS-STAT-TRANSFERS               PIC S9(4) COMP
035200         VALUE ZERO.
035300     05  WS-STAT-REDUCTION-PCT           PIC S9(3)V9 COMP
035400         VALUE ZERO.
035500     05  WS-STAT-TOTAL-TRANSFER          PIC S9(7)V99 VALUE ZERO.
035600*****************************************************************
035700*   MISCELLANEOUS SWITCHES AND SUBSCRIPTS
035800*****************************************************************
035900*   ONE SWITCH PER EDIT AND CONTROL FLAG USED ACROSS THE
036000*   PROGRAM - GROUPED HERE RATHER THAN LEFT AS LOOSE 01 LEVELS.
036100 01  WS-RUN-SWITCHES.
036200     05  WS-DUP-FOUND-SW                 PIC X(1) VALUE "N".
036300         88  WS-DUP-FOUND                     VALUE "Y".
036400     05  WS-MIN-MEMBERS-SW               PIC X(1) VALUE "N".
036500         88  WS-MIN-MEMBERS-MET               VALUE "Y".
036600     05  WS-AMOUNT-OK-SW                 PIC X(1) VALUE "Y".
036700         88  WS-AMOUNT-OK                     VALUE "Y".
036800     05  WS-PAYER-OK-SW                  PIC X(1) VALUE "Y".
036900         88  WS-PAYER-OK                      VALUE "Y".
037000     05  WS-BENEF-OK-SW                  PIC X(1) VALUE "Y".
037100         88  WS-BENEF-OK                      VALUE "Y".
037200     05  WS-EXPENSE-OK-SW                PIC X(1) VALUE "Y".
037300         88  WS-EXPENSE-OK                     VALUE "Y".
037400     05  WS-DEBTOR-FOUND-SW              PIC X(1) VALUE "N".
037500         88  WS-DEBTOR-FOUND                   VALUE "Y".
037600     05  WS-CREDITOR-FOUND-SW            PIC X(1) VALUE "N".
037700         88  WS-CREDITOR-FOUND                 VALUE "Y".
037800*   THE THREE WORKHORSE SUBSCRIPTS PLUS THE TWO USED ONLY BY
037900*   THE GREEDY MATCH IN SECTION 4100.
038000*   WS-I, WS-J AND WS-K ARE THE ONLY SUBSCRIPTS THIS PROGRAM
038100*   USES - NO INDEXED BY NAMES.  WHICH OF THE TWO OR THREE TABLES
038200*   EACH ONE WALKS CHANGES PARAGRAPH TO PARAGRAPH, SO READ THE
038300*   PERFORM, NOT THE NAME, TO KNOW WHAT IS BEING SCANNED.
038400 01  WS-SUBSCRIPTS.
038500     05  WS-I                            PIC S9(4) COMP
038600         VALUE ZERO.
038700     05  WS-J                            PIC S9(4) COMP
038800         VALUE ZERO.
038900     05  WS-K                            PIC S9(4) COMP
039000         VALUE ZERO.
039100     05  WS-LARGE-DBT-SUB                PIC S9(4) COMP
039200         VALUE ZERO.
039300     05  WS-LARGE-CRD-SUB                PIC S9(4) COMP
039400         VALUE ZERO.
039500 77  WS-LARGE-DBT-AMOUNT                PIC S9(7)V99 VALUE ZERO.
039600 77  WS-LARGE-CRD-AMOUNT                PIC S9(7)V99 VALUE ZERO.
039700 77  WS-TRANSFER-AMOUNT                 PIC S9(7)V99 VALUE ZERO.
039800*****************************************************************
039900*   EDIT-TIME LITERALS
040000*****************************************************************
040100*   DISPLAY TEXT FOR THE BALANCE REPORT STATUS COLUMN AND THE
040200*   TRANSFER REPORT ARROW - KEPT AS LITERALS RATHER THAN VALUE
040300*   CLAUSES ON EACH MOVE SO THE WORDING ONLY LIVES IN ONE PLACE.
040400 01  WS-LITERALS.
040500     05  WS-LIT-DEBE                    PIC X(12)
040600         VALUE "DEBE        ".
040700     05  WS-LIT-DEBE-RECIBIR            PIC X(12)
040800         VALUE "DEBE RECIBIR".
040900     05  WS-LIT-EQUILIBRADO             PIC X(12)
041000         VALUE "EQUILIBRADO ".
041100     05  WS-LIT-DEFAULT-DESC            PIC X(30) VALUE
041200         "SIN DESCRIPCION               ".
041300     05  WS-LIT-ARROW                   PIC X(04) VALUE "->  ".
041400 PROCEDURE DIVISION.
041500*****************************************************************
041600*   MAIN CONTROL
041700*****************************************************************
041800 0000-MAIN-CONTROL.
041900*   REGISTER THE ROSTER FIRST SO WS-ROSTER-COUNT IS KNOWN BEFORE
042000*   ANYTHING ELSE RUNS.
042100     PERFORM 1000-REGISTER-MEMBERS THRU 1000-EXIT.
042200     PERFORM 3010-INIT-BALANCE-TABLE.
042300     IF WS-MIN-MEMBERS-MET
042400         PERFORM 2000-LOAD-EXPENSES THRU 2000-EXIT
042500         PERFORM 3000-COMPUTE-BALANCES THRU 3000-EXIT
042600         PERFORM 4000-SIMPLIFY-DEBTS THRU 4000-EXIT
042700     END-IF.
042800     PERFORM 5000-WRITE-BALANCE-RPT THRU 5000-EXIT.
042900     PERFORM 6000-WRITE-TRANSFER-RPT THRU 6000-EXIT.
043000     STOP RUN.
043100*****************************************************************
043200*   1000 SERIES - GROUP REGISTRY.  READS MEMB-FILE IN ARRIVAL
043300*   ORDER, REJECTS DUPLICATE NAMES, AND GATES ALL FURTHER
043400*   PROCESSING ON A ROSTER OF AT LEAST TWO MEMBERS.
043500*****************************************************************
043600 1000-REGISTER-MEMBERS.
043700     OPEN INPUT MEMB-FILE.
043800     IF WS-MEMB-STATUS NOT = "00"
043900         DISPLAY "CGS-0201 CANNOT OPEN MEMBERS FILE, STATUS "
044000             WS-MEMB-STATUS
044100         GO TO 1000-EXIT
044200     END-IF.
044300*   PRIME THE READ, THEN PROCESS EVERY MEMBER RECORD ON THE FILE.
044400     PERFORM 1100-READ-MEMBER-REC.
044500     PERFORM 1200-PROCESS-MEMBER-REC
044600         UNTIL WS-MEMB-EOF.
044700     CLOSE MEMB-FILE.
044800*   TWO MEMBER MINIMUM - A ONE PERSON GROUP HAS NO ONE TO SETTLE
044900*   UP WITH, SO EXPENSES ARE NOT EVEN LOADED.
045000     IF WS-ROSTER-COUNT NOT < 2
045100         SET WS-MIN-MEMBERS-MET TO TRUE
045200     ELSE
045300         DISPLAY "CGS-0205 GROUP HAS FEWER THAN 2 MEMBERS, "
045400             "EXPENSES WILL NOT BE PROCESSED"
045500     END-IF.
045600     GO TO 1000-EXIT.
045700 1100-READ-MEMBER-REC.
045800     READ MEMB-FILE
045900         AT END SET WS-MEMB-EOF TO TRUE
046000     END-READ.
046100*   A DUPLICATE NAME IS REJECTED, NOT FATAL - THE RUN KEEPS
046200*   READING SO ONE BAD CARD DOES NOT STOP THE WHOLE SETTLEMENT.
046300 1200-PROCESS-MEMBER-REC.
046400     PERFORM 1300-CHECK-DUPLICATE.
046500     IF WS-DUP-FOUND
046600         DISPLAY "CGS-0210 " MEMB-NAME " ALREADY IN GROUP"
046700     ELSE
046800         PERFORM 1400-ADD-TO-ROSTER
046900     END-IF.
047000     PERFORM 1100-READ-MEMBER-REC.
047100*   SCAN THE ROSTER BUILT SO FAR FOR A NAME MATCH.  STOPS EARLY
047200*   ON THE FIRST HIT VIA THE OR WS-DUP-FOUND TEST BELOW.
047300 1300-CHECK-DUPLICATE.
047400     SET WS-DUP-FOUND-SW TO "N".
047500     SET WS-I TO 1.
047600     PERFORM 1310-SCAN-ROSTER-ENTRY
047700         VARYING WS-I FROM 1 BY 1
047800         UNTIL WS-I > WS-ROSTER-COUNT
047900         OR WS-DUP-FOUND.
048000 1310-SCAN-ROSTER-ENTRY.
048100     IF RST-NAME (WS-I) = MEMB-NAME
048200         SET WS-DUP-FOUND-SW TO "Y"
048300     END-IF.
048400*   APPEND TO THE ROSTER IN ARRIVAL ORDER - THIS ORDER CARRIES
048500*   THROUGH TO THE BALANCE TABLE AND THE BALANCE REPORT.
048600 1400-ADD-TO-ROSTER.
048700     ADD 1 TO WS-ROSTER-COUNT.
048800     MOVE MEMB-ID   TO RST-ID (WS-ROSTER-COUNT).
048900     MOVE MEMB-NAME TO RST-NAME (WS-ROSTER-COUNT).
049000 1000-EXIT.
049100     EXIT.
049200*****************************************************************
049300*   2000 SERIES - EXPENSE HANDLING AND JOURNAL LOAD.  VALIDATES
049400*   EACH EXPENSE RECORD AND APPENDS VALID ONES TO THE JOURNAL
049500*   TABLE IN ARRIVAL ORDER.
049600*****************************************************************
049700*   JOURNAL LOAD ONLY RUNS WHEN THE TWO MEMBER MINIMUM WAS MET
049800*   IN SECTION 1000 - SEE THE GATE IN 0000-MAIN-CONTROL.
049900 2000-LOAD-EXPENSES.
050000     OPEN INPUT EXPN-FILE.
050100     IF WS-EXPN-STATUS NOT = "00"
050200         DISPLAY "CGS-0211 CANNOT OPEN EXPENSES FILE, STATUS "
050300             WS-EXPN-STATUS
050400         GO TO 2000-EXIT
050500     END-IF.
050600     PERFORM 2100-READ-EXPENSE-REC.
050700     PERFORM 2200-PROCESS-EXPENSE-REC
050800         UNTIL WS-EXPN-EOF.
050900     CLOSE EXPN-FILE.
051000     GO TO 2000-EXIT.
051100 2100-READ-EXPENSE-REC.
051200     READ EXPN-FILE
051300         AT END SET WS-EXPN-EOF TO TRUE
051400     END-READ.
051500*   A REJECTED EXPENSE IS SKIPPED, NOT FATAL - IT NEVER REACHES
051600*   THE JOURNAL TABLE AND SO NEVER TOUCHES THE BALANCE ENGINE.
051700 2200-PROCESS-EXPENSE-REC.
051800     IF NOT WS-EXPN-EOF
051900         PERFORM 2300-VALIDATE-EXPENSE
052000         IF WS-EXPENSE-OK
052100             PERFORM 2400-DEFAULT-DESCRIPTION
052200             PERFORM 2500-ADD-TO-JOURNAL
052300         ELSE
052400             DISPLAY "CGS-0220 EXPENSE REJECTED FOR PAYER "
052500                 EXPN-PAYER-ID
052600         END-IF
052700         PERFORM 2100-READ-EXPENSE-REC
052800     END-IF.
052900*   THREE INDEPENDENT EDITS - AMOUNT, PAYER AND BENEFICIARIES -
053000*   ALL RUN REGARDLESS OF EACH OTHER SO EVERY CGS-022X MESSAGE
053100*   THAT APPLIES TO THE RECORD IS DISPLAYED ON ONE PASS.
053200 2300-VALIDATE-EXPENSE.
053300     SET WS-EXPENSE-OK-SW TO "Y".
053400     PERFORM 2310-VALIDATE-AMOUNT.
053500     PERFORM 2320-VALIDATE-PAYER.
053600     PERFORM 2330-VALIDATE-BENEFICIARIES.
053700     IF NOT WS-AMOUNT-OK OR NOT WS-PAYER-OK OR NOT WS-BENEF-OK
053800         SET WS-EXPENSE-OK-SW TO "N"
053900     END-IF.
054000*   CGS-0127 - CLASS TEST CATCHES A SHORT OR SPACE FILLED AMOUNT
054100*   FIELD BEFORE THE GREATER THAN ZERO COMPARE BELOW IS EVEN
054200*   ATTEMPTED.
054300 2310-VALIDATE-AMOUNT.
054400     IF EXPN-AMOUNT IS NOT WS-NUMERIC-CLASS
054500         SET WS-AMOUNT-OK-SW TO "N"
054600         DISPLAY "CGS-0226 EXPENSE AMOUNT FIELD IS NOT NUMERIC, "
054700             "RECORD REJECTED"
054800     ELSE
054900         IF EXPN-AMOUNT > ZERO
055000             SET WS-AMOUNT-OK-SW TO "Y"
055100         ELSE
055200             SET WS-AMOUNT-OK-SW TO "N"
055300             DISPLAY "CGS-0221 EXPENSE AMOUNT MUST BE GREATER "
055400                 "THAN ZERO"
055500         END-IF
055600     END-IF.
055700*   PAYER MUST BE A ROSTER MEMBER - 2321 LEAVES WS-I POINTING AT
055800*   THE MATCHING SLOT, OR ONE PAST THE END OF THE TABLE IF NONE.
055900 2320-VALIDATE-PAYER.
056000     PERFORM 2321-FIND-MEMBER-BY-ID.
056100     IF WS-I > WS-ROSTER-COUNT
056200         SET WS-PAYER-OK-SW TO "N"
056300         DISPLAY "CGS-0222 PAYER " EXPN-PAYER-ID
056400             " IS NOT A GROUP MEMBER"
056500     ELSE
056600         SET WS-PAYER-OK-SW TO "Y"
056700     END-IF.
056800*   THE TEST ITSELF IS THE UNTIL CONDITION ABOVE - CGS-MEMBER-KEY
056900*   VIEW LETS THE COMPARE READ RST-KEY-ID WITHOUT TOUCHING
057000*   RST-NAME, WHICH SITS IN THE SAME BYTES.
057100 2321-FIND-MEMBER-BY-ID.
057200     SET WS-I TO 1.
057300     PERFORM 2322-TEST-ROSTER-ID
057400         VARYING WS-I FROM 1 BY 1
057500         UNTIL WS-I > WS-ROSTER-COUNT
057600         OR RST-KEY-ID (WS-I) = EXPN-PAYER-ID.
057700 2322-TEST-ROSTER-ID.
057800     CONTINUE.
057900*   COUNT RANGE FIRST, THEN MEMBERSHIP OF EACH OCCUPIED SLOT,
058000*   THEN DUPLICATES AMONG THOSE SLOTS.  A BAD COUNT SKIPS THE
058100*   OTHER TWO CHECKS SINCE THE TABLE IS NOT TRUSTWORTHY.
058200 2330-VALIDATE-BENEFICIARIES.
058300     SET WS-BENEF-OK-SW TO "Y".
058400     IF EXPN-BENEF-CNT < 1 OR EXPN-BENEF-CNT > 20
058500         SET WS-BENEF-OK-SW TO "N"
058600         DISPLAY "CGS-0223 BENEFICIARY COUNT OUT OF RANGE"
058700     ELSE
058800         PERFORM 2331-VALIDATE-BENEF-MEMBERSHIP
058900         PERFORM 2340-CHECK-BENEF-DUPLICATES
059000     END-IF.
059100*   WS-J WALKS THE SLOTS OF EXPN-BENEF-IDS, WS-I WALKS THE
059200*   ROSTER LOOKING FOR A MATCH ON EACH ONE.
059300 2331-VALIDATE-BENEF-MEMBERSHIP.
059400     SET WS-J TO 1.
059500     PERFORM 2332-TEST-BENEF-ID
059600         VARYING WS-J FROM 1 BY 1
059700         UNTIL WS-J > EXPN-BENEF-CNT.
059800 2332-TEST-BENEF-ID.
059900     SET WS-I TO 1.
060000     PERFORM 2333-TEST-ROSTER-ID-FOR-BENEF
060100         VARYING WS-I FROM 1 BY 1
060200         UNTIL WS-I > WS-ROSTER-COUNT
060300         OR RST-KEY-ID (WS-I) = EXPN-BENEF-IDS (WS-J).
060400     IF WS-I > WS-ROSTER-COUNT
060500         SET WS-BENEF-OK-SW TO "N"
060600         DISPLAY "CGS-0224 BENEFICIARY " EXPN-BENEF-IDS (WS-J)
060700             " IS NOT A GROUP MEMBER"
060800     END-IF.
060900 2333-TEST-ROSTER-ID-FOR-BENEF.
061000     CONTINUE.
061100*****************************************************************
061200*   2340 DUPLICATE BENEFICIARY SCAN - PLAIN NESTED COMPARE OF
061300*   EVERY OCCUPIED SLOT IN EXPN-BENEF-IDS AGAINST EVERY OTHER
061400*   OCCUPIED SLOT.  (THE CGS-0044 LEAD/TRAIL HALF VIEW WAS NEVER
061500*   WIRED IN HERE - SEE CGS-0126 BELOW.)
061600*****************************************************************
061700 2340-CHECK-BENEF-DUPLICATES.
061800     SET WS-I TO 1.
061900     PERFORM 2341-CHECK-ONE-BENEF
062000         VARYING WS-I FROM 1 BY 1
062100         UNTIL WS-I > EXPN-BENEF-CNT
062200         OR NOT WS-BENEF-OK.
062300 2341-CHECK-ONE-BENEF.
062400     SET WS-J TO WS-I.
062500     ADD 1 TO WS-J.
062600     PERFORM 2342-COMPARE-BENEF-PAIR
062700         VARYING WS-J FROM WS-J BY 1
062800         UNTIL WS-J > EXPN-BENEF-CNT
062900         OR NOT WS-BENEF-OK.
063000 2342-COMPARE-BENEF-PAIR.
063100     IF EXPN-BENEF-IDS (WS-I) = EXPN-BENEF-IDS (WS-J)
063200         SET WS-BENEF-OK-SW TO "N"
063300         DISPLAY "CGS-0225 BENEFICIARY " EXPN-BENEF-IDS (WS-I)
063400             " LISTED MORE THAN ONCE"
063500     END-IF.
063600*****************************************************************
063700*   2400 BLANK DESCRIPTION DEFAULT
063800*****************************************************************
063900 2400-DEFAULT-DESCRIPTION.
064000     IF EXPN-DESC = SPACES
064100         MOVE WS-LIT-DEFAULT-DESC TO EXPN-DESC
064200     END-IF.
064300*   JOURNAL ENTRY IS APPENDED LAST, AFTER ALL EDITS HAVE PASSED -
064400*   ONLY EXPN-BENEF-CNT SLOTS OF JNL-BENEF-IDS ARE FILLED, THE
064500*   REST OF THE 20 SLOT TABLE IS LEFT AT WHATEVER IT HELD.
064600 2500-ADD-TO-JOURNAL.
064700     ADD 1 TO WS-JOURNAL-COUNT.
064800     MOVE EXPN-PAYER-ID    TO JNL-PAYER-ID   (WS-JOURNAL-COUNT).
064900     MOVE EXPN-AMOUNT      TO JNL-AMOUNT     (WS-JOURNAL-COUNT).
065000     MOVE EXPN-DESC        TO JNL-DESC       (WS-JOURNAL-COUNT).
065100     MOVE EXPN-BENEF-CNT   TO JNL-BENEF-CNT  (WS-JOURNAL-COUNT).
065200     SET WS-K TO 1.
065300     PERFORM 2510-COPY-BENEF-ID
065400         VARYING WS-K FROM 1 BY 1
065500         UNTIL WS-K > EXPN-BENEF-CNT.
065600 2510-COPY-BENEF-ID.
065700     MOVE EXPN-BENEF-IDS (WS-K)
065800         TO JNL-BENEF-IDS (WS-JOURNAL-COUNT WS-K).
065900 2000-EXIT.
066000     EXIT.
066100*****************************************************************
066200*   3000 SERIES - BALANCE ENGINE.  BALANCE = SHARES CONSUMED
066300*   MINUS AMOUNTS PAID.  POSITIVE MEANS THE MEMBER OWES MONEY.
066400*   3010-INIT-BALANCE-TABLE IS CALLED FROM 0000-MAIN-CONTROL,
066500*   NOT FROM HERE, SO THE BALANCE REPORT ALWAYS HAS A NAME AND
066600*   A ZERO STARTING AMOUNT FOR EVERY ROSTER MEMBER EVEN WHEN THE
066700*   TWO MEMBER MINIMUM IS NOT MET AND THIS SECTION NEVER RUNS.
066800*****************************************************************
066900*   WALK THE JOURNAL ONCE APPLYING EACH EXPENSE TO THE BALANCE
067000*   TABLE, THEN CONFIRM THE RESULT CONSERVES AND SORT EVERY
067100*   MEMBER INTO DEBTOR, CREDITOR OR EQUILIBRADO.
067200 3000-COMPUTE-BALANCES.
067300     SET WS-I TO 1.
067400     PERFORM 3020-APPLY-ONE-EXPENSE
067500         VARYING WS-I FROM 1 BY 1
067600         UNTIL WS-I > WS-JOURNAL-COUNT.
067700     PERFORM 3030-VERIFY-ZERO-SUM.
067800     PERFORM 3040-CLASSIFY-MEMBERS.
067900     GO TO 3000-EXIT.
068000*   ONE TABLE ENTRY PER ROSTER SLOT, SAME ORDER AS THE ROSTER -
068100*   BAL-ID (N) ALWAYS NAMES THE SAME MEMBER AS RST-ID (N).
068200 3010-INIT-BALANCE-TABLE.
068300     SET WS-J TO 1.
068400     PERFORM 3011-INIT-ONE-ENTRY
068500         VARYING WS-J FROM 1 BY 1
068600         UNTIL WS-J > WS-ROSTER-COUNT.
068700 3011-INIT-ONE-ENTRY.
068800     MOVE RST-ID (WS-J)   TO BAL-ID (WS-J).
068900     MOVE RST-NAME (WS-J) TO BAL-NAME (WS-J).
069000     MOVE ZERO            TO BAL-AMOUNT (WS-J).
069100     SET BAL-IS-EQUAL (WS-J) TO TRUE.
069200*****************************************************************
069300*   3020 APPLIES ONE JOURNAL ENTRY - EACH BENEFICIARY'S SHARE
069400*   IS ROUNDED AT THE POINT OF DIVISION, AS BUSINESS RULES
069500*   REQUIRE, THEN THE PAYER IS CHARGED THE FULL AMOUNT PAID.
069600*****************************************************************
069700*   CGS-0024 - THE ROUNDING HAPPENS HERE, ONCE PER EXPENSE, NOT
069800*   AFTER THE SHARES ARE SUMMED.  WS-EXPENSE-TOTAL FEEDS THE
069900*   BALANCE REPORT FOOTER IN SECTION 5000.
070000 3020-APPLY-ONE-EXPENSE.
070100     COMPUTE WS-SHARE-AMOUNT ROUNDED =
070200         JNL-AMOUNT (WS-I) / JNL-BENEF-CNT (WS-I).
070300     ADD JNL-AMOUNT (WS-I) TO WS-EXPENSE-TOTAL.
070400     SET WS-J TO 1.
070500     PERFORM 3021-CREDIT-ONE-BENEFICIARY
070600         VARYING WS-J FROM 1 BY 1
070700         UNTIL WS-J > JNL-BENEF-CNT (WS-I).
070800     PERFORM 3022-DEBIT-PAYER.
070900*   WS-J INDEXES THE BENEFICIARY SLOT WITHIN THIS EXPENSE, WS-K
071000*   WALKS THE BALANCE TABLE LOOKING FOR THE MATCHING MEMBER.
071100*   CREDITING A SHARE RAISES THE BENEFICIARY'S BALANCE - A
071200*   POSITIVE BALANCE MEANS THE MEMBER STILL OWES MONEY.
071300 3021-CREDIT-ONE-BENEFICIARY.
071400     SET WS-K TO 1.
071500     PERFORM 3023-TEST-BAL-ID-FOR-BENEF
071600         VARYING WS-K FROM 1 BY 1
071700         UNTIL WS-K > WS-ROSTER-COUNT
071800         OR BAL-ID (WS-K) = JNL-BENEF-IDS (WS-I WS-J).
071900     ADD WS-SHARE-AMOUNT TO BAL-AMOUNT (WS-K).
072000 3023-TEST-BAL-ID-FOR-BENEF.
072100     CONTINUE.
072200*   THE PAYER IS CHARGED THE FULL AMOUNT PAID, NOT A SHARE -
072300*   IF THE PAYER IS ALSO A BENEFICIARY THIS NETS AGAINST THE
072400*   CREDIT JUST POSTED IN 3021, WHICH IS THE WHOLE POINT.
072500 3022-DEBIT-PAYER.
072600     SET WS-K TO 1.
072700     PERFORM 3024-TEST-BAL-ID-FOR-PAYER
072800         VARYING WS-K FROM 1 BY 1
072900         UNTIL WS-K > WS-ROSTER-COUNT
073000         OR BAL-ID (WS-K) = JNL-PAYER-ID (WS-I).
073100     SUBTRACT JNL-AMOUNT (WS-I) FROM BAL-AMOUNT (WS-K).
073200 3024-TEST-BAL-ID-FOR-PAYER.
073300     CONTINUE.
073400*   CGS-0026 - THE BALANCE TABLE SHOULD ALWAYS SUM TO ZERO SINCE
073500*   EVERY SHARE CREDITED IS MATCHED BY A PAYER DEBIT OF THE SAME
073600*   TOTAL AMOUNT.  THIS IS A SANITY CHECK, NOT A CORRECTION -
073700*   A NONZERO SUM ONLY RESETS WS-ZERO-SUM-SW FOR THE FOOTER.
073800 3030-VERIFY-ZERO-SUM.
073900     MOVE ZERO TO WS-BAL-SUM.
074000     SET WS-J TO 1.
074100     PERFORM 3031-ADD-ONE-BALANCE
074200         VARYING WS-J FROM 1 BY 1
074300         UNTIL WS-J > WS-ROSTER-COUNT.
074400     IF WS-BAL-SUM > 0.01 OR WS-BAL-SUM < -0.01
074500         SET WS-ZERO-SUM-SW TO "N"
074600         DISPLAY "CGS-0230 ADVERTENCIA: LOS BALANCES NO SUMAN "
074700             "CERO, DIFERENCIA " WS-BAL-SUM
074800     END-IF.
074900 3031-ADD-ONE-BALANCE.
075000     ADD BAL-AMOUNT (WS-J) TO WS-BAL-SUM.
075100*   A HALF CENT EITHER WAY IS TREATED AS EQUILIBRADO SO THAT
075200*   ROUNDING NOISE DOES NOT LABEL A SETTLED MEMBER AS A DEBTOR
075300*   OR CREDITOR ON THE REPORT.
075400 3040-CLASSIFY-MEMBERS.
075500     SET WS-J TO 1.
075600     PERFORM 3041-CLASSIFY-ONE-MEMBER
075700         VARYING WS-J FROM 1 BY 1
075800         UNTIL WS-J > WS-ROSTER-COUNT.
075900 3041-CLASSIFY-ONE-MEMBER.
076000     IF BAL-AMOUNT (WS-J) > 0.01
076100         SET BAL-IS-DEBTOR   (WS-J) TO TRUE
076200     ELSE
076300         IF BAL-AMOUNT (WS-J) < -0.01
076400             SET BAL-IS-CREDITOR (WS-J) TO TRUE
076500         ELSE
076600             SET BAL-IS-EQUAL    (WS-J) TO TRUE
076700         END-IF
076800     END-IF.
076900 3000-EXIT.
077000     EXIT.
077100*****************************************************************
077200*   4000 SERIES - DEBT SIMPLIFICATION ENGINE.  GREEDY LARGEST
077300*   DEBTOR AGAINST LARGEST CREDITOR, REPEATED UNTIL ONE SIDE IS
077400*   EMPTY.  AT MOST (DEBTORS + CREDITORS - 1) TRANSFERS RESULT.
077500*****************************************************************
077600*   THE MATCH PASS RUNS UNTIL EITHER LIST RUNS DRY - SEE
077700*   4100 BELOW FOR WHY BOTH FLAGS ARE CHECKED.
077800 4000-SIMPLIFY-DEBTS.
077900     PERFORM 4010-BUILD-DC-LISTS.
078000     PERFORM 4100-MATCH-LARGEST-PAIR
078100         UNTIL NOT WS-DEBTOR-FOUND
078200         OR NOT WS-CREDITOR-FOUND.
078300     PERFORM 4300-COMPUTE-STATISTICS.
078400     GO TO 4000-EXIT.
078500*   SPLITS WS-BAL-TABLE INTO TWO SEPARATE WORK LISTS SO THE
078600*   GREEDY MATCH BELOW NEVER HAS TO SKIP OVER EQUILIBRADO
078700*   MEMBERS WHILE SEARCHING FOR THE LARGEST AMOUNT.
078800 4010-BUILD-DC-LISTS.
078900     SET WS-J TO 1.
079000     PERFORM 4011-BUILD-ONE-ENTRY
079100         VARYING WS-J FROM 1 BY 1
079200         UNTIL WS-J > WS-ROSTER-COUNT.
079300*   CREDITOR AMOUNTS ARE STORED POSITIVE HERE EVEN THOUGH THE
079400*   BALANCE TABLE CARRIES THEM NEGATIVE, SO 4110 AND 4120 CAN
079500*   COMPARE DEBTOR AND CREDITOR AMOUNTS THE SAME WAY.
079600 4011-BUILD-ONE-ENTRY.
079700     IF BAL-IS-DEBTOR (WS-J)
079800         ADD 1 TO WS-DEBTOR-COUNT
079900         MOVE BAL-NAME   (WS-J) TO DBT-NAME   (WS-DEBTOR-COUNT)
080000         MOVE BAL-AMOUNT (WS-J) TO DBT-AMOUNT (WS-DEBTOR-COUNT)
080100     END-IF.
080200     IF BAL-IS-CREDITOR (WS-J)
080300         ADD 1 TO WS-CREDITOR-COUNT
080400         COMPUTE CRD-AMOUNT (WS-CREDITOR-COUNT) =
080500             BAL-AMOUNT (WS-J) * -1
080600         MOVE BAL-NAME (WS-J) TO CRD-NAME (WS-CREDITOR-COUNT)
080700     END-IF.
080800*****************************************************************
080900*   4100 ONE PASS OF THE GREEDY MATCH - FINDS THE LARGEST
081000*   ACTIVE DEBTOR AND THE LARGEST ACTIVE CREDITOR, TRANSFERS
081100*   THE SMALLER OF THE TWO AMOUNTS, AND RETIRES EITHER SIDE
081200*   WHOSE RESIDUAL FALLS WITHIN ONE CENT OF ZERO.
081300*****************************************************************
081400*   ONE PASS FINDS BOTH SIDES OF THE NEXT TRANSFER.  IF EITHER
081500*   SIDE COMES UP EMPTY THE TRANSFER IS SKIPPED AND THE UNTIL
081600*   TEST IN 4000-SIMPLIFY-DEBTS STOPS THE LOOP.
081700 4100-MATCH-LARGEST-PAIR.
081800     PERFORM 4110-FIND-LARGEST-DEBTOR.
081900     PERFORM 4120-FIND-LARGEST-CREDITOR.
082000     IF WS-DEBTOR-FOUND AND WS-CREDITOR-FOUND
082100         PERFORM 4130-EMIT-TRANSFER
082200     END-IF.
082300*   LINEAR SCAN OF THE DEBTOR LIST - DBT-IS-ACTIVE SKIPS SLOTS
082400*   4130 HAS ALREADY RETIRED.  WS-LARGE-DBT-SUB IS LEFT POINTING
082500*   AT THE WINNER FOR 4130 TO USE.
082600 4110-FIND-LARGEST-DEBTOR.
082700     SET WS-DEBTOR-FOUND-SW TO "N".
082800     MOVE ZERO TO WS-LARGE-DBT-AMOUNT.
082900     SET WS-J TO 1.
083000     PERFORM 4111-TEST-ONE-DEBTOR
083100         VARYING WS-J FROM 1 BY 1
083200         UNTIL WS-J > WS-DEBTOR-COUNT.
083300 4111-TEST-ONE-DEBTOR.
083400     IF DBT-IS-ACTIVE (WS-J)
083500         AND DBT-AMOUNT (WS-J) > WS-LARGE-DBT-AMOUNT
083600         MOVE WS-J TO WS-LARGE-DBT-SUB
083700         MOVE DBT-AMOUNT (WS-J) TO WS-LARGE-DBT-AMOUNT
083800         SET WS-DEBTOR-FOUND-SW TO "Y"
083900     END-IF.
084000*   MIRROR IMAGE OF 4110 AGAINST THE CREDITOR LIST.
084100 4120-FIND-LARGEST-CREDITOR.
084200     SET WS-CREDITOR-FOUND-SW TO "N".
084300     MOVE ZERO TO WS-LARGE-CRD-AMOUNT.
084400     SET WS-J TO 1.
084500     PERFORM 4121-TEST-ONE-CREDITOR
084600         VARYING WS-J FROM 1 BY 1
084700         UNTIL WS-J > WS-CREDITOR-COUNT.
084800 4121-TEST-ONE-CREDITOR.
084900     IF CRD-IS-ACTIVE (WS-J)
085000         AND CRD-AMOUNT (WS-J) > WS-LARGE-CRD-AMOUNT
085100         MOVE WS-J TO WS-LARGE-CRD-SUB
085200         MOVE CRD-AMOUNT (WS-J) TO WS-LARGE-CRD-AMOUNT
085300         SET WS-CREDITOR-FOUND-SW TO "Y"
085400     END-IF.
085500*   CGS-0058 - TRANSFER THE SMALLER OF THE TWO AMOUNTS SO
085600*   NEITHER SIDE GOES NEGATIVE, THEN RETIRE WHICHEVER SIDE (OR
085700*   BOTH) LANDED WITHIN A CENT OF ZERO.  CHECKING BOTH SIDES ON
085800*   EVERY PASS IS WHAT THE CGS-0058 FIX WAS FOR - THE OLD CODE
085900*   ONLY RETIRED ONE SIDE PER PASS AND COULD MATCH THE SAME
086000*   CREDITOR TWICE.
086100 4130-EMIT-TRANSFER.
086200     IF WS-LARGE-DBT-AMOUNT < WS-LARGE-CRD-AMOUNT
086300         MOVE WS-LARGE-DBT-AMOUNT TO WS-TRANSFER-AMOUNT
086400     ELSE
086500         MOVE WS-LARGE-CRD-AMOUNT TO WS-TRANSFER-AMOUNT
086600     END-IF.
086700     ADD 1 TO WS-TRANSFER-COUNT.
086800     MOVE DBT-NAME (WS-LARGE-DBT-SUB)
086900         TO TRF-FROM-NAME (WS-TRANSFER-COUNT).
087000     MOVE CRD-NAME (WS-LARGE-CRD-SUB)
087100         TO TRF-TO-NAME (WS-TRANSFER-COUNT).
087200     MOVE WS-TRANSFER-AMOUNT
087300         TO TRF-AMOUNT (WS-TRANSFER-COUNT).
087400     SUBTRACT WS-TRANSFER-AMOUNT
087500         FROM DBT-AMOUNT (WS-LARGE-DBT-SUB).
087600     SUBTRACT WS-TRANSFER-AMOUNT
087700         FROM CRD-AMOUNT (WS-LARGE-CRD-SUB).
087800*   CGS-0129 - NOT > 0.01 RETIRES A RESIDUAL OF EXACTLY ONE CENT,
087900*   MATCHING THE INCLUSIVE TOLERANCE 3030 AND 3041 ALREADY USE.
088000     IF DBT-AMOUNT (WS-LARGE-DBT-SUB) NOT > 0.01
088100         MOVE "X" TO DBT-SW (WS-LARGE-DBT-SUB)
088200     END-IF.
088300     IF CRD-AMOUNT (WS-LARGE-CRD-SUB) NOT > 0.01
088400         MOVE "X" TO CRD-SW (WS-LARGE-CRD-SUB)
088500     END-IF.
088600*****************************************************************
088700*   4300 EFFICIENCY STATISTICS - ORIGINAL DEBTS ARE EVERY
088800*   (EXPENSE, BENEFICIARY) PAIR WHERE THE BENEFICIARY IS NOT
088900*   THE PAYER.
089000*****************************************************************
089100*   CGS-0112 - AUDIT WANTED TO SEE HOW MUCH THE GREEDY PASS
089200*   SHRANK THE NUMBER OF TRANSFERS NEEDED.  ORIGINAL DEBTS IS
089300*   COUNTED BELOW, NOT CARRIED FORWARD FROM SECTION 2000,
089400*   BECAUSE A REJECTED EXPENSE NEVER REACHED THE JOURNAL.
089500 4300-COMPUTE-STATISTICS.
089600     MOVE ZERO TO WS-STAT-ORIG-DEBTS.
089700     SET WS-I TO 1.
089800     PERFORM 4310-COUNT-ONE-EXPENSE
089900         VARYING WS-I FROM 1 BY 1
090000         UNTIL WS-I > WS-JOURNAL-COUNT.
090100     MOVE WS-TRANSFER-COUNT TO WS-STAT-TRANSFERS.
090200     IF WS-STAT-ORIG-DEBTS = ZERO
090300         MOVE ZERO TO WS-STAT-REDUCTION-PCT
090400     ELSE
090500         COMPUTE WS-STAT-REDUCTION-PCT ROUNDED =
090600             (WS-STAT-ORIG-DEBTS - WS-STAT-TRANSFERS)
090700                 / WS-STAT-ORIG-DEBTS * 100
090800     END-IF.
090900     MOVE ZERO TO WS-STAT-TOTAL-TRANSFER.
091000     SET WS-K TO 1.
091100     PERFORM 4320-ADD-ONE-TRANSFER
091200         VARYING WS-K FROM 1 BY 1
091300         UNTIL WS-K > WS-TRANSFER-COUNT.
091400*   EVERY EXPENSE CONTRIBUTES ONE ORIGINAL DEBT PER BENEFICIARY
091500*   WHO IS NOT THE PAYER - A BENEFICIARY WHO PAID FOR THEMSELVES
091600*   NEVER OWED ANYONE FOR THAT SHARE.
091700 4310-COUNT-ONE-EXPENSE.
091800     SET WS-J TO 1.
091900     PERFORM 4311-COUNT-ONE-BENEF
092000         VARYING WS-J FROM 1 BY 1
092100         UNTIL WS-J > JNL-BENEF-CNT (WS-I).
092200 4311-COUNT-ONE-BENEF.
092300     IF JNL-BENEF-IDS (WS-I WS-J) NOT = JNL-PAYER-ID (WS-I)
092400         ADD 1 TO WS-STAT-ORIG-DEBTS
092500     END-IF.
092600 4320-ADD-ONE-TRANSFER.
092700     ADD TRF-AMOUNT (WS-K) TO WS-STAT-TOTAL-TRANSFER.
092800 4000-EXIT.
092900     EXIT.
093000*****************************************************************
093100*   5000 SERIES - BALANCE REPORT
093200*****************************************************************
093300*   RUNS EVEN WHEN THE TWO MEMBER MINIMUM WAS NOT MET, SO THE
093400*   GROUP ALWAYS GETS A BALANCE REPORT - EVERY ENTRY JUST SHOWS
093500*   EQUILIBRADO COURTESY OF THE 3010 DEFAULT IN MAIN CONTROL.
093600 5000-WRITE-BALANCE-RPT.
093700     OPEN OUTPUT BALR-FILE.
093800     IF WS-BALR-STATUS NOT = "00"
093900         DISPLAY "CGS-0212 CANNOT OPEN BALANCE-RPT, STATUS "
094000             WS-BALR-STATUS
094100         GO TO 5000-EXIT
094200     END-IF.
094300     PERFORM 5010-WRITE-HEADER.
094400     SET WS-J TO 1.
094500     PERFORM 5020-WRITE-ONE-DETAIL
094600         VARYING WS-J FROM 1 BY 1
094700         UNTIL WS-J > WS-ROSTER-COUNT.
094800     PERFORM 5030-WRITE-FOOTER.
094900     CLOSE BALR-FILE.
095000     GO TO 5000-EXIT.
095100*   ONE LINE, THE "H" AREA OF BALR-LINE.  THE "D" AND "F" AREAS
095200*   REDEFINE THE SAME BYTES - SEE CGS.BALRPT.CBL.
095300*   WS-GROUP-NAME IS THE RUN CONSTANT DECLARED ABOVE, NOT READ
095400*   FROM ANY FILE.
095500 5010-WRITE-HEADER.
095600     MOVE "H" TO BALR-LINE-TYPE-CD.
095700     MOVE WS-GROUP-NAME TO BALR-HDR-GROUP-NAME.
095800     MOVE "BALANCES DEL GRUPO" TO BALR-HDR-TITLE-TX.
095900     WRITE BALR-LINE.
096000*   DEBE (OWES), DEBE RECIBIR (IS OWED) OR EQUILIBRADO - THE
096100*   CREDITOR AMOUNT IS FLIPPED POSITIVE FOR DISPLAY SINCE IT IS
096200*   CARRIED NEGATIVE IN THE BALANCE TABLE.
096300 5020-WRITE-ONE-DETAIL.
096400     MOVE "D" TO BALR-LINE-TYPE-CD.
096500     MOVE BAL-NAME (WS-J) TO BALR-DTL-NAME.
096600     IF BAL-IS-DEBTOR (WS-J)
096700         MOVE WS-LIT-DEBE TO BALR-DTL-STATUS
096800         MOVE BAL-AMOUNT (WS-J) TO BALR-DTL-AMOUNT-ED
096900     ELSE
097000         IF BAL-IS-CREDITOR (WS-J)
097100             MOVE WS-LIT-DEBE-RECIBIR TO BALR-DTL-STATUS
097200             COMPUTE BALR-DTL-AMOUNT-ED =
097300                 BAL-AMOUNT (WS-J) * -1
097400         ELSE
097500             MOVE WS-LIT-EQUILIBRADO TO BALR-DTL-STATUS
097600             MOVE ZERO TO BALR-DTL-AMOUNT-ED
097700         END-IF
097800     END-IF.
097900     WRITE BALR-LINE.
098000*   CGS-0026 - CONSERVATION MESSAGE REFLECTS WS-ZERO-SUM-SW AS
098100*   SET BY 3030-VERIFY-ZERO-SUM, NOT RECOMPUTED HERE.
098200 5030-WRITE-FOOTER.
098300     MOVE "F" TO BALR-LINE-TYPE-CD.
098400     MOVE WS-ROSTER-COUNT TO BALR-FTR-MEMBER-CT.
098500     MOVE WS-JOURNAL-COUNT TO BALR-FTR-EXPENSE-CT.
098600     MOVE WS-EXPENSE-TOTAL TO BALR-FTR-EXPENSE-TOTAL-ED.
098700     IF WS-BALANCES-CONSERVE
098800         MOVE "BALANCES SUMAN CERO" TO BALR-FTR-CONSERVATION-TX
098900     ELSE
099000         MOVE "ADVERTENCIA: NO SUMAN CERO"
099100             TO BALR-FTR-CONSERVATION-TX
099200     END-IF.
099300     WRITE BALR-LINE.
099400 5000-EXIT.
099500     EXIT.
099600*****************************************************************
099700*   6000 SERIES - TRANSFER REPORT AND STATISTICS
099800*****************************************************************
099900*   WS-TRANSFER-COUNT = ZERO MEANS EVERY MEMBER CAME OUT OF
100000*   SECTION 3000 AS EQUILIBRADO - NOTHING TO SIMPLIFY.
100100 6000-WRITE-TRANSFER-RPT.
100200     OPEN OUTPUT TRFR-FILE.
100300     IF WS-TRFR-STATUS NOT = "00"
100400         DISPLAY "CGS-0213 CANNOT OPEN TRANSFER-RPT, STATUS "
100500             WS-TRFR-STATUS
100600         GO TO 6000-EXIT
100700     END-IF.
100800     PERFORM 6010-WRITE-HEADER.
100900     IF WS-TRANSFER-COUNT = ZERO
101000         PERFORM 6020-WRITE-NO-DEBTS-LINE
101100     ELSE
101200         SET WS-K TO 1
101300         PERFORM 6030-WRITE-ONE-DETAIL
101400             VARYING WS-K FROM 1 BY 1
101500             UNTIL WS-K > WS-TRANSFER-COUNT
101600     END-IF.
101700     PERFORM 6040-WRITE-STATISTICS.
101800     CLOSE TRFR-FILE.
101900     GO TO 6000-EXIT.
102000*   SAME WS-GROUP-NAME RUN CONSTANT AS THE BALANCE REPORT
102100*   HEADER IN 5010.
102200 6010-WRITE-HEADER.
102300     MOVE "H" TO TRFR-LINE-TYPE-CD.
102400     MOVE WS-GROUP-NAME TO TRFR-HDR-GROUP-NAME.
102500     MOVE "SIMPLIFICACION DE DEUDAS" TO TRFR-HDR-TITLE-TX.
102600     WRITE TRFR-LINE.
102700*   ONLY WRITTEN WHEN THE TRANSFER LIST IS EMPTY - MUTUALLY
102800*   EXCLUSIVE WITH 6030 BELOW, NEVER BOTH ON THE SAME RUN.
102900 6020-WRITE-NO-DEBTS-LINE.
103000     MOVE "N" TO TRFR-LINE-TYPE-CD.
103100     MOVE "NO HAY DEUDAS QUE SIMPLIFICAR" TO TRFR-NO-DEBTS-TX.
103200     WRITE TRFR-LINE.
103300*   CGS-0112 - THE TRAILING PERIOD AFTER THE SEQUENCE NUMBER AND
103400*   THE ARROW BETWEEN FROM AND TO MATCH THE SAMPLE THE AUDITOR
103500*   SUPPLIED WITH THE REQUEST.
103600 6030-WRITE-ONE-DETAIL.
103700     MOVE "D" TO TRFR-LINE-TYPE-CD.
103800     MOVE WS-K TO TRFR-DTL-SEQ-NO.
103900     MOVE "." TO TRFR-DTL-SEQ-DOT-TX.
104000     MOVE TRF-FROM-NAME (WS-K) TO TRFR-DTL-FROM.
104100     MOVE WS-LIT-ARROW TO TRFR-DTL-ARROW-TX.
104200     MOVE TRF-TO-NAME (WS-K) TO TRFR-DTL-TO.
104300     MOVE TRF-AMOUNT (WS-K) TO TRFR-DTL-AMOUNT-ED.
104400     WRITE TRFR-LINE.
104500*   CGS-0112 - THE STATISTICS TRAILER LINE ADDED PER AUDIT
104600*   REQUEST, COMPUTED BACK IN 4300-COMPUTE-STATISTICS.
104700 6040-WRITE-STATISTICS.
104800     MOVE "T" TO TRFR-LINE-TYPE-CD.
104900     MOVE WS-STAT-ORIG-DEBTS TO TRFR-STAT-ORIG-DEBTS.
105000     MOVE WS-STAT-TRANSFERS TO TRFR-STAT-TRANSFERS.
105100     MOVE WS-STAT-REDUCTION-PCT TO TRFR-STAT-REDUCTION-PCT-ED.
105200     MOVE WS-STAT-TOTAL-TRANSFER TO TRFR-STAT-TOTAL-TRF-ED.
105300     WRITE TRFR-LINE.
105400 6000-EXIT.
105500     EXIT.
